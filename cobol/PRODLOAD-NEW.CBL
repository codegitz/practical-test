000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PRODLOAD-NEW.
000300 AUTHOR. J. T. HARDIN.
000400 INSTALLATION. DATA SERVICES.
000500 DATE-WRITTEN. 04/11/1989.
000600 DATE-COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL.
000800*REMARKS AND MODIFICATIONS.
000900*****************************************************************
001000* REMARKS:
001100* LOADS OR WHOLESALE-REPLACES THE PRODUCT REFERENCE MASTER
001200* (PRMFILE) FROM A PRODUCT CSV FILE.  THE ENTIRE INBOUND CSV
001300* IS STAGED INTO A WORKING TABLE FIRST SO THAT THE LAST PRODUCT
001400* RECORD IN THE FILE WINS ON A DUPLICATE PRODUCT-ID, THEN THE
001500* TABLE IS WRITTEN OUT TO A STAGING COPY OF PRMFILE AND SWAPPED
001600* IN AS THE LIVE MASTER.  THE OLD PRMFILE IS NEVER PARTIALLY
001700* UPDATED - AT ANY INSTANT IT IS EITHER WHOLLY THE OLD MASTER OR
001800* WHOLLY THE NEW ONE.
001900*
002000* THIS JOB DOES NOT TOUCH THE TRADE FILES.  RUN PRODUPDT-NEW
002100* INSTEAD WHEN ONLY A FEW PRODUCT-ID/PRODUCT-NAME PAIRS NEED
002200* TO BE ADDED OR CORRECTED.
002300*****************************************************************
002400*  MODIFICATION HISTORY:
002500*
002600*   MODIFIED: 04/11/1989
002700*   PROGRAMMER: J. T. Hardin
002800*   MODIFICATION: ORIGINAL PROGRAM - BUILDS REFMAST FROM THE
002900*                 NIGHTLY REFERENCE FEED.
003000*
003100*   MODIFIED: 09/02/1990
003200*   PROGRAMMER: J. T. Hardin
003300*   MODIFICATION: ADDED DUPLICATE-KEY CHECK PER AUDIT FINDING
003400*                 90-118 - LOAD WAS OVERWRITING GOOD RECORDS.
003500*
003600*   MODIFIED: 02/14/1992
003700*   PROGRAMMER: D. L. Reyes
003800*   MODIFICATION: CONVERTED THE FEED READ FROM CARD IMAGE TO
003900*                 COMMA-DELIMITED CSV LAYOUT.
004000*
004100*   MODIFIED: 07/29/1994
004200*   PROGRAMMER: D. L. Reyes
004300*   MODIFICATION: EXPANDED THE NAME FIELD FROM 30 TO 40 BYTES.
004400*
004500*   MODIFIED: 11/03/1998
004600*   PROGRAMMER: M. K. Staples
004700*   MODIFICATION: Y2K REMEDIATION.  LAST-MAINT DATE NOW CARRIES
004800*                 A CENTURY DIGIT; ADDED CENTURY-WINDOW LOGIC
004900*                 SO A 2-DIGIT FEED YEAR UNDER 50 IS TAKEN AS
005000*                 20XX AND STILL SORTS CORRECTLY PAST 1999.
005100*
005200*   MODIFIED: 05/18/2001
005300*   PROGRAMMER: M. K. Staples
005400*   MODIFICATION: RENAMED REFMAST TO PRMFILE WHEN PRODUCT
005500*                 REFERENCE WAS SPLIT OUT OF THE OLD GENERAL
005600*                 LEDGER MASTER.
005700*
005800*   MODIFIED: 03/22/2009
005900*   PROGRAMMER: P. B. Quinn
006000*   MODIFICATION: SWITCHED PRMFILE TO INDEXED ORGANIZATION -
006100*                 WAS SEQUENTIAL WITH A NIGHTLY SORT/MERGE.
006200*
006300*   MODIFIED: 08/04/2026
006400*   PROGRAMMER: R. J. Toland
006500*   MODIFICATION: RJT1. REWRITTEN TO STAGE THE WHOLE LOAD INTO
006600*                 A WORKING TABLE SO THE LAST PRODUCT-ID IN THE
006700*                 FILE WINS - REPLACES THE OLD MANUAL REKEY
006800*                 PROCEDURE.
006900*
007000*   MODIFIED: 08/07/2026
007100*   PROGRAMMER: R. J. Toland
007200*   MODIFICATION: RJT2. TICKET TRD-1021 - LOG A WARNING WHEN A
007300*                 DUPLICATE PRODUCT-ID TURNS UP WITHIN ONE LOAD
007400*                 FILE INSTEAD OF SILENTLY KEEPING THE LAST ONE.
007500*
007600*   MODIFIED: 08/07/2026
007700*   PROGRAMMER: R. J. Toland
007800*   MODIFICATION: RJT3. ADDED THE TABLE-FULL CHECK ON NEW ENTRIES -
007900*                 50000 SLOTS IS PLENTY FOR TODAY'S CATALOG BUT A
008000*                 RUNAWAY FEED SHOULD STOP THE JOB, NOT OVERLAY
008100*                 WORKING STORAGE.
008200*
008300*   MODIFIED: 08/10/2026
008400*   PROGRAMMER: R. J. Toland
008500*   MODIFICATION: RJT4. TICKET TRD-1041 - AN OPERATOR CAN NOW SET
008600*                 PRDSUFFIX IN THE ENVIRONMENT BEFORE THE RUN TO
008700*                 POINT AT A ONE-OFF REPLACE FILE INSTEAD OF THE
008800*                 NIGHTLY DEFAULT FEED.
008900*
009000*   MODIFIED: 08/10/2026
009100*   PROGRAMMER: R. J. Toland
009200*   MODIFICATION: RJT5. TICKET TRD-1042 - AUDIT FINDING: THE OLD
009300*                 REBUILD OPENED PRMFILE OUTPUT AND WROTE THE NEW
009400*                 TABLE DIRECTLY OVER IT, SO A JOB ABEND MID-LOAD
009500*                 LEFT PRMFILE HALF OLD, HALF NEW.  THE LOAD NOW
009600*                 BUILDS THE WHOLE NEW MASTER ON A STAGING COPY
009700*                 (PRMFLNEW) AND ONLY SWAPS IT IN FOR PRMFL AS A
009800*                 SINGLE LAST STEP, AFTER WHICH PRMFILE IS WHOLLY
009900*                 OLD OR WHOLLY NEW AND NEVER A MIX OF THE TWO.
010000*
010100*   MODIFIED:
010200*   PROGRAMMER:
010300*   MODIFICATION:
010400*
010500*****************************************************************
010600 ENVIRONMENT DIVISION.
010700 CONFIGURATION SECTION.
010800 SOURCE-COMPUTER. IBM-RS6000.
010900 OBJECT-COMPUTER. IBM-RS6000.
011000 SPECIAL-NAMES.
011100     C01 IS TOP-OF-FORM.
011200 INPUT-OUTPUT SECTION.
011300 FILE-CONTROL.
011400     SELECT PRDCSV ASSIGN TO WS-PRDCSV-NAME
011500     ORGANIZATION LINE SEQUENTIAL
011600     STATUS FL-STATUS.
011700*RJT5 - STAGING COPY OF THE PRODUCT MASTER.  THE NEW LOAD IS
011800*       BUILT HERE FIRST AND ONLY SWAPPED IN FOR PRMFL ONCE IT
011900*       IS COMPLETE - SEE 3000-REBUILD-MASTER-RTN.
012000     SELECT PRMSTAGE ASSIGN RANDOM "PRMFLNEW"
012100     ORGANIZATION INDEXED ACCESS DYNAMIC
012200     RECORD STG-PRIMARY-KEY OF PRM-STG
012300     STATUS FL-STATUS.
012400 DATA DIVISION.
012500 FILE SECTION.
012600 FD  PRDCSV LABEL RECORD STANDARD DATA RECORD PRD-CSV-LINE.
012700 01  PRD-CSV-LINE                    PIC X(80).
012800*RJT5 - STAGING RECORD IS THE SAME LAYOUT AS PRM, COPIED IN
012900*       UNDER THE STG- PREFIX SO BOTH RECORDS CAN COEXIST.
013000 FD  PRMSTAGE LABEL RECORD STANDARD DATA RECORD PRM-STG.
013100 01  PRM-STG.
013200     COPY PRM REPLACING ==PRM-== BY ==STG-==.
013300 WORKING-STORAGE SECTION.
013400*RJT4 - WS-PRDCSV-SUFFIX DEFAULTS TO THE NIGHTLY FEED BUT IS
013500*       OVERRIDABLE FROM THE ENVIRONMENT FOR AN OPERATOR-DRIVEN
013600*       REPLACE RUN - SEE 0500-OPEN-RTN.
013700 01  WS-PRDCSV-NAME.
013800     05  FILLER                      PIC X(20) VALUE
013900         "/u/prb/f/prod/PRDIN-".
014000     05  WS-PRDCSV-SUFFIX            PIC X(08) VALUE
014100         "DEFAULT-".
014200     05  FILLER                      PIC X(04) VALUE ".csv".
014300 01  WRK-AREA.
014400     05  FL-STATUS                   PIC XX    VALUE SPACE.
014500     05  REPLYX                      PIC X     VALUE SPACE.
014600     05  FIRST-LINE-SW               PIC X     VALUE "Y".
014700         88  FIRST-LINE-YES               VALUE "Y".
014800     05  MORE-RECS                   PIC XXX   VALUE "YES".
014900     05  WS-DUP-CT                   PIC 9(05) COMP VALUE 0.
015000     05  WS-LOAD-CT                  PIC 9(05) COMP VALUE 0.
015100     05  WS-WRITE-CT                 PIC 9(05) COMP VALUE 0.
015200     05  WS-FOUND-SLOT               PIC 9(05) COMP VALUE 0.
015300     05  FILLER                      PIC X(08) VALUE SPACES.
015400 77  X1                              PIC 9(05) COMP VALUE 0.
015500 77  X2                              PIC 9(05) COMP VALUE 0.
015600 77  WS-ENV-NAME                     PIC X(20) VALUE SPACES.
015700 77  WS-SWAP-CMD                     PIC X(40) VALUE
015800     "mv PRMFLNEW PRMFL".
015900 01  WS-PRD-CSV-IN.
016000     05  WS-PRD-ID-IN                PIC X(10).
016100     05  WS-PRD-NAME-IN              PIC X(40).
016200     05  FILLER                      PIC X(05) VALUE SPACES.
016300 01  WS-PRD-CSV-IN-R REDEFINES WS-PRD-CSV-IN
016400                                     PIC X(55).
016500*MKS - CENTURY WINDOW.  A FEED OR SYSTEM YEAR UNDER 50 IS
016600*      TAKEN AS 20XX, OTHERWISE IT IS 19XX.  SEE THE Y2K
016700*      REMEDIATION ENTRY ABOVE.
016800 01  WS-RUN-DATE-6.
016900     05  WS-RUN-YY6                  PIC 99.
017000     05  WS-RUN-MM6                  PIC 99.
017100     05  WS-RUN-DD6                  PIC 99.
017200     05  FILLER                      PIC X(02) VALUE SPACES.
017300 01  WS-RUN-DATE.
017400     05  WS-RUN-CC                   PIC 99.
017500     05  WS-RUN-YY                   PIC 99.
017600     05  WS-RUN-MM                   PIC 99.
017700     05  WS-RUN-DD                   PIC 99.
017800     05  FILLER                      PIC X(02) VALUE SPACES.
017900 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
018000     05  WS-RUN-DATE-NUM             PIC 9(08).
018100     05  FILLER                      PIC X(02).
018200*RJT2 - WORKING TABLE HOLDS THE PRODUCT LOAD BEFORE IT IS
018300*       COMMITTED TO PRMFILE.  LAST PRODUCT-ID IN THE CSV WINS.
018400 01  WS-PRD-TABLE.
018500     05  WS-PRD-ENTRY OCCURS 50000 TIMES.
018600         10  WS-PRD-TBL-ID           PIC X(10).
018700         10  WS-PRD-TBL-NAME         PIC X(40).
018800         10  FILLER                  PIC X(05).
018900 PROCEDURE DIVISION.
019000 1000-MAIN-RTN.
019100     PERFORM 0500-OPEN-RTN.
019200     PERFORM 2000-LOAD-CSV-RTN
019300         UNTIL MORE-RECS = "NO".
019400     PERFORM 3000-REBUILD-MASTER-RTN.
019500     PERFORM 9000-CLOSE-RTN.
019600     STOP RUN.
019700 
019800 0500-OPEN-RTN.
019900     ACCEPT WS-RUN-DATE-6 FROM DATE.
020000     IF WS-RUN-YY6 < 50
020100         MOVE 20 TO WS-RUN-CC
020200     ELSE
020300         MOVE 19 TO WS-RUN-CC
020400     END-IF.
020500     MOVE WS-RUN-YY6 TO WS-RUN-YY.
020600     MOVE WS-RUN-MM6 TO WS-RUN-MM.
020700     MOVE WS-RUN-DD6 TO WS-RUN-DD.
020800*RJT4 - AN OPERATOR CAN SET PRDSUFFIX IN THE ENVIRONMENT BEFORE
020900*       THIS RUN TO POINT AT A ONE-OFF REPLACE FILE INSTEAD OF
021000*       THE NIGHTLY DEFAULT.  NO VALUE IN THE ENVIRONMENT LEAVES
021100*       THE COMPILED-IN DEFAULT SUFFIX UNTOUCHED.
021200     MOVE "PRDSUFFIX" TO WS-ENV-NAME.                             RJT4    
021300     DISPLAY WS-ENV-NAME UPON ENVIRONMENT-NAME.                   RJT4    
021400     ACCEPT WS-PRDCSV-SUFFIX FROM ENVIRONMENT-VALUE.              RJT4    
021500     IF WS-PRDCSV-SUFFIX = SPACES                                 RJT4    
021600         MOVE "DEFAULT-" TO WS-PRDCSV-SUFFIX                      RJT4    
021700     END-IF.                                                      RJT4    
021800     OPEN INPUT PRDCSV.
021900     IF FL-STATUS NOT = "00"
022000         DISPLAY "PRODLOAD-NEW: PRDCSV OPEN FAILED " FL-STATUS
022100         STOP RUN
022200     END-IF.
022300     PERFORM 1900-READ-CSV-RTN.
022400 
022500 1900-READ-CSV-RTN.
022600     READ PRDCSV
022700         AT END MOVE "NO" TO MORE-RECS
022800     END-READ.
022900     IF FIRST-LINE-YES
023000         MOVE "NO" TO FIRST-LINE-SW
023100         IF MORE-RECS = "YES"
023200             PERFORM 1900-READ-CSV-RTN
023300         END-IF
023400     END-IF.
023500 
023600 2000-LOAD-CSV-RTN.
023700     PERFORM 2050-PARSE-CSV-LINE-RTN.
023800     PERFORM 2100-FIND-SLOT-RTN.
023900     IF WS-FOUND-SLOT > 0
024000         DISPLAY "PRODLOAD-NEW: DUPLICATE PRODUCT-ID "
024100                 WS-PRD-ID-IN " - LAST RECORD IN FILE WINS"
024200         ADD 1 TO WS-DUP-CT
024300         MOVE WS-PRD-NAME-IN
024400             TO WS-PRD-TBL-NAME (WS-FOUND-SLOT)
024500     ELSE
024600         ADD 1 TO WS-LOAD-CT
024700         IF WS-LOAD-CT GREATER 50000
024800             DISPLAY "PRODLOAD-NEW: PRODUCT TABLE SIZE ERROR"
024900             ACCEPT REPLYX
025000             STOP RUN
025100         END-IF
025200         MOVE WS-PRD-ID-IN   TO WS-PRD-TBL-ID (WS-LOAD-CT)
025300         MOVE WS-PRD-NAME-IN TO WS-PRD-TBL-NAME (WS-LOAD-CT)
025400     END-IF.
025500     PERFORM 1900-READ-CSV-RTN.
025600 
025700 2050-PARSE-CSV-LINE-RTN.
025800     MOVE SPACES TO WS-PRD-CSV-IN-R.
025900     UNSTRING PRD-CSV-LINE DELIMITED BY ","
026000         INTO WS-PRD-ID-IN WS-PRD-NAME-IN
026100     END-UNSTRING.
026200 
026300 2100-FIND-SLOT-RTN.
026400     MOVE 0 TO WS-FOUND-SLOT.
026500     IF WS-LOAD-CT = 0
026600         GO TO END-2100-FIND-SLOT-RTN
026700     END-IF.
026800     MOVE 1 TO X1.
026900 2110-FIND-SLOT-LOOP.
027000     IF X1 > WS-LOAD-CT
027100         GO TO END-2100-FIND-SLOT-RTN
027200     END-IF.
027300     IF WS-PRD-TBL-ID (X1) = WS-PRD-ID-IN
027400         MOVE X1 TO WS-FOUND-SLOT
027500         GO TO END-2100-FIND-SLOT-RTN
027600     END-IF.
027700     ADD 1 TO X1.
027800     GO TO 2110-FIND-SLOT-LOOP.
027900 END-2100-FIND-SLOT-RTN.
028000     CONTINUE.
028100 
028200 3000-REBUILD-MASTER-RTN.
028300*RJT5 - THE COMPLETED WORKING TABLE GOES TO THE STAGING FILE
028400*       FIRST.  PRMFILE ITSELF IS NOT EVEN OPENED BY THIS JOB -
028500*       THE SWAP BELOW IS A SINGLE ATOMIC OS RENAME OF THE
028600*       STAGING FILE ONTO THE LIVE ONE, SO THERE IS NO INSTANT
028700*       AT WHICH A READER OF PRMFILE CAN SEE A PARTIAL TABLE.
028800     PERFORM 3100-WRITE-STAGE-RTN THRU 3100-WRITE-STAGE-RTN-EXIT. RJT5    
028900     CALL "SYSTEM" USING WS-SWAP-CMD.                             RJT5    
029000     IF RETURN-CODE NOT = 0                                       RJT5    
029100         DISPLAY "PRODLOAD-NEW: PRMFLNEW SWAP FAILED, RC="        RJT5    
029200                 RETURN-CODE                                      RJT5    
029300         STOP RUN                                                 RJT5    
029400     END-IF.                                                      RJT5    
029500     DISPLAY "PRODLOAD-NEW: PRMFLNEW SWAPPED IN AS PRMFL".        RJT5    
029600 
029700 3100-WRITE-STAGE-RTN.                                            RJT5    
029800     OPEN OUTPUT PRMSTAGE.                                        RJT5    
029900     IF FL-STATUS NOT = "00"                                      RJT5    
030000         DISPLAY "PRODLOAD-NEW: PRMFLNEW OPEN FAILED " FL-STATUS  RJT5    
030100         STOP RUN                                                 RJT5    
030200     END-IF.                                                      RJT5    
030300     MOVE 1 TO X2.                                                RJT5    
030400 3150-WRITE-STAGE-LOOP.                                           RJT5    
030500     IF X2 > WS-LOAD-CT                                           RJT5    
030600         GO TO END-3100-WRITE-STAGE-RTN                           RJT5    
030700     END-IF.                                                      RJT5    
030800     INITIALIZE PRM-STG.                                          RJT5    
030900     MOVE WS-PRD-TBL-ID (X2)     TO STG-PRODUCT-ID.               RJT5    
031000     MOVE WS-PRD-TBL-NAME (X2)   TO STG-PRODUCT-NAME.             RJT5    
031100     MOVE WS-RUN-DATE-NUM        TO STG-LAST-MAINT-DATE-R.        RJT5    
031200     SET STG-SRC-LOAD TO TRUE.                                    RJT5    
031300     SET STG-ACTIVE TO TRUE.                                      RJT5    
031400     WRITE PRM-STG                                                RJT5    
031500         INVALID KEY                                              RJT5    
031600             DISPLAY "PRODLOAD-NEW: STAGE WRITE FAILED "          RJT5    
031700                     STG-PRODUCT-ID                               RJT5    
031800     END-WRITE.                                                   RJT5    
031900     ADD 1 TO WS-WRITE-CT.                                        RJT5    
032000     ADD 1 TO X2.                                                 RJT5    
032100     GO TO 3150-WRITE-STAGE-LOOP.                                 RJT5    
032200 END-3100-WRITE-STAGE-RTN.                                        RJT5    
032300     CLOSE PRMSTAGE.                                              RJT5    
032400 3100-WRITE-STAGE-RTN-EXIT.                                       RJT5    
032500                 EXIT.                                            RJT5    
032600 
032700 9000-CLOSE-RTN.
032800     CLOSE PRDCSV.
032900     DISPLAY "PRODLOAD-NEW: RECORDS READ    " WS-LOAD-CT.
033000     DISPLAY "PRODLOAD-NEW: DUPLICATES SEEN  " WS-DUP-CT.
033100     DISPLAY "PRODLOAD-NEW: MASTER RECS OUT  " WS-WRITE-CT.
