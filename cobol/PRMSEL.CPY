000100*****************************************************************
000200* PRMSEL - FILE-CONTROL ENTRY FOR THE PRODUCT REFERENCE MASTER.*
000300* COPY PRMSEL. INTO FILE-CONTROL OF ANY PROGRAM THAT OPENS     *
000400* PRMFILE (PRODLOAD-NEW, PRODUPDT-NEW, TRDENRICH-NEW).         *
000500*****************************************************************
000600*   MAINTAINED:                                                *
000700*     08/04/2026  RJT  TICKET TRD-1014  ORIGINAL COPYBOOK      *
000800*****************************************************************
000900     SELECT PRMFILE ASSIGN RANDOM "PRMFL"
001000     ORGANIZATION INDEXED
001100     ACCESS DYNAMIC RECORD PRM-PRIMARY-KEY OF PRM
001200     STATUS FL-STATUS.
