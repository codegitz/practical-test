000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PRODUPDT-NEW.
000300 AUTHOR. D. L. REYES.
000400 INSTALLATION. DATA SERVICES.
000500 DATE-WRITTEN. 06/05/1991.
000600 DATE-COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL.
000800*REMARKS AND MODIFICATIONS.
000900*****************************************************************
001000* REMARKS:
001100* APPLIES ADD/UPDATE RECORDS FROM AN UPDATE CSV TO THE PRODUCT
001200* REFERENCE MASTER (PRMFILE) IN PLACE.  A PRODUCT-ID ALREADY
001300* ON PRMFILE HAS ITS PRODUCT-NAME OVERWRITTEN (AN UPDATE); A
001400* PRODUCT-ID NOT ON PRMFILE IS ADDED AS A NEW RECORD.  ENTRIES
001500* NOT MENTIONED IN THE UPDATE FILE ARE LEFT ALONE - THIS IS A
001600* MERGE, NOT A REPLACE.  RUN PRODLOAD-NEW INSTEAD WHEN THE
001700* WHOLE MASTER NEEDS TO BE REBUILT FROM SCRATCH.
001800*****************************************************************
001900*  MODIFICATION HISTORY:
002000*
002100*   MODIFIED: 06/05/1991
002200*   PROGRAMMER: D. L. Reyes
002300*   MODIFICATION: ORIGINAL PROGRAM - APPLIES ADD/CHANGE CARDS
002400*                 TO REFMAST BETWEEN NIGHTLY LOAD RUNS.
002500*
002600*   MODIFIED: 07/29/1994
002700*   PROGRAMMER: D. L. Reyes
002800*   MODIFICATION: EXPANDED THE NAME FIELD TO MATCH THE REFMAST
002900*                 LAYOUT CHANGE MADE IN THE LOAD PROGRAM.
003000*
003100*   MODIFIED: 11/03/1998
003200*   PROGRAMMER: M. K. Staples
003300*   MODIFICATION: Y2K REMEDIATION.  ADDED CENTURY-WINDOW LOGIC
003400*                 TO THE LAST-MAINT DATE STAMP, SAME AS THE
003500*                 LOAD PROGRAM.
003600*
003700*   MODIFIED: 05/18/2001
003800*   PROGRAMMER: M. K. Staples
003900*   MODIFICATION: RENAMED REFMAST TO PRMFILE WHEN PRODUCT
004000*                 REFERENCE WAS SPLIT OUT OF THE OLD GENERAL
004100*                 LEDGER MASTER.
004200*
004300*   MODIFIED: 03/22/2009
004400*   PROGRAMMER: P. B. Quinn
004500*   MODIFICATION: SWITCHED PRMFILE TO INDEXED ORGANIZATION -
004600*                 RANDOM READ/REWRITE REPLACE THE OLD
004700*                 SEQUENTIAL MATCH/MERGE.
004800*
004900*   MODIFIED: 08/04/2026
005000*   PROGRAMMER: R. J. Toland
005100*   MODIFICATION: RJT1. REWRITTEN FOR THE CURRENT PRODUCT-ID
005200*                 AND PRODUCT-NAME LAYOUT.
005300*
005400*   MODIFIED:
005500*   PROGRAMMER:
005600*   MODIFICATION:
005700*
005800*****************************************************************
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SOURCE-COMPUTER. IBM-RS6000.
006200 OBJECT-COMPUTER. IBM-RS6000.
006300 SPECIAL-NAMES.
006400     C01 IS TOP-OF-FORM.
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT PRDCSV ASSIGN TO WS-PRDCSV-NAME
006800     ORGANIZATION LINE SEQUENTIAL
006900     STATUS FL-STATUS.
007000     COPY PRMSEL.
007100 DATA DIVISION.
007200 FILE SECTION.
007300 FD  PRDCSV LABEL RECORD STANDARD DATA RECORD PRD-CSV-LINE.
007400 01  PRD-CSV-LINE                    PIC X(80).
007500 FD  PRMFILE LABEL RECORD STANDARD DATA RECORD PRM.
007600 01  PRM.
007700     COPY PRM.
007800 WORKING-STORAGE SECTION.
007900 01  WS-PRDCSV-NAME.
008000     05  FILLER                      PIC X(20) VALUE
008100         "/u/prb/f/prod/PRDUPD-".
008200     05  WS-PRDCSV-SUFFIX            PIC X(08) VALUE
008300         SPACES.
008400     05  FILLER                      PIC X(04) VALUE ".csv".
008500 01  WRK-AREA.
008600     05  FL-STATUS                   PIC XX    VALUE SPACE.
008700     05  REPLYX                      PIC X     VALUE SPACE.
008800     05  FIRST-LINE-SW               PIC X     VALUE "Y".
008900         88  FIRST-LINE-YES               VALUE "Y".
009000     05  MORE-RECS                   PIC XXX   VALUE "YES".
009100     05  WS-ADD-CT                   PIC 9(05) COMP VALUE 0.
009200     05  WS-UPD-CT                   PIC 9(05) COMP VALUE 0.
009300     05  WS-READ-CT                  PIC 9(05) COMP VALUE 0.
009400     05  FILLER                      PIC X(08) VALUE SPACES.
009500 01  WS-PRD-CSV-IN.
009600     05  WS-PRD-ID-IN                PIC X(10).
009700     05  WS-PRD-NAME-IN              PIC X(40).
009800     05  FILLER                      PIC X(05) VALUE SPACES.
009900 01  WS-PRD-CSV-IN-R REDEFINES WS-PRD-CSV-IN
010000                                     PIC X(55).
010100*MKS - CENTURY WINDOW.  A FEED OR SYSTEM YEAR UNDER 50 IS
010200*      TAKEN AS 20XX, OTHERWISE IT IS 19XX.  SEE THE Y2K
010300*      REMEDIATION ENTRY ABOVE.
010400 01  WS-RUN-DATE-6.
010500     05  WS-RUN-YY6                  PIC 99.
010600     05  WS-RUN-MM6                  PIC 99.
010700     05  WS-RUN-DD6                  PIC 99.
010800     05  FILLER                      PIC X(02) VALUE SPACES.
010900 01  WS-RUN-DATE.
011000     05  WS-RUN-CC                   PIC 99.
011100     05  WS-RUN-YY                   PIC 99.
011200     05  WS-RUN-MM                   PIC 99.
011300     05  WS-RUN-DD                   PIC 99.
011400     05  FILLER                      PIC X(02) VALUE SPACES.
011500 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
011600     05  WS-RUN-DATE-NUM             PIC 9(08).
011700     05  FILLER                      PIC X(02).
011800 77  WS-PRM-FOUND-SW                 PIC X     VALUE "N".
011900     88  WS-PRM-WAS-FOUND                VALUE "Y".
012000 PROCEDURE DIVISION.
012100 1000-MAIN-RTN.
012200     PERFORM 0500-OPEN-RTN.
012300     PERFORM 2000-READ-UPDATE-RTN
012400         UNTIL MORE-RECS = "NO".
012500     PERFORM 9000-CLOSE-RTN.
012600     STOP RUN.
012700 
012800 0500-OPEN-RTN.
012900     ACCEPT WS-RUN-DATE-6 FROM DATE.
013000     IF WS-RUN-YY6 < 50
013100         MOVE 20 TO WS-RUN-CC
013200     ELSE
013300         MOVE 19 TO WS-RUN-CC
013400     END-IF.
013500     MOVE WS-RUN-YY6 TO WS-RUN-YY.
013600     MOVE WS-RUN-MM6 TO WS-RUN-MM.
013700     MOVE WS-RUN-DD6 TO WS-RUN-DD.
013800     OPEN INPUT PRDCSV.
013900     IF FL-STATUS NOT = "00"
014000         DISPLAY "PRODUPDT-NEW: PRDCSV OPEN FAILED " FL-STATUS
014100         STOP RUN
014200     END-IF.
014300     OPEN I-O PRMFILE.
014400     IF FL-STATUS NOT = "00"
014500         DISPLAY "PRODUPDT-NEW: PRMFILE OPEN FAILED " FL-STATUS
014600         STOP RUN
014700     END-IF.
014800     PERFORM 1900-READ-CSV-RTN.
014900 
015000 1900-READ-CSV-RTN.
015100     READ PRDCSV
015200         AT END MOVE "NO" TO MORE-RECS
015300     END-READ.
015400     IF FIRST-LINE-YES
015500         MOVE "NO" TO FIRST-LINE-SW
015600         IF MORE-RECS = "YES"
015700             PERFORM 1900-READ-CSV-RTN
015800         END-IF
015900     END-IF.
016000 
016100 2000-READ-UPDATE-RTN.
016200     ADD 1 TO WS-READ-CT.
016300     PERFORM 2050-PARSE-CSV-LINE-RTN.
016400     PERFORM 2500-UPSERT-RTN.
016500     PERFORM 1900-READ-CSV-RTN.
016600 
016700 2050-PARSE-CSV-LINE-RTN.
016800     MOVE SPACES TO WS-PRD-CSV-IN-R.
016900     UNSTRING PRD-CSV-LINE DELIMITED BY ","
017000         INTO WS-PRD-ID-IN WS-PRD-NAME-IN
017100     END-UNSTRING.
017200 
017300 2500-UPSERT-RTN.
017400     MOVE "N" TO WS-PRM-FOUND-SW.
017500     INITIALIZE PRM.
017600     MOVE WS-PRD-ID-IN TO PRM-PRODUCT-ID.
017700     READ PRMFILE
017800         INVALID KEY
017900             MOVE "N" TO WS-PRM-FOUND-SW
018000         NOT INVALID KEY
018100             MOVE "Y" TO WS-PRM-FOUND-SW
018200     END-READ.
018300     IF WS-PRM-WAS-FOUND
018400         MOVE WS-PRD-NAME-IN   TO PRM-PRODUCT-NAME                RJT1    
018500         MOVE WS-RUN-DATE-NUM  TO PRM-LAST-MAINT-DATE-R           RJT1    
018600         SET PRM-SRC-UPDATE TO TRUE
018700         REWRITE PRM
018800             INVALID KEY
018900                 DISPLAY "PRODUPDT-NEW: REWRITE FAILED "
019000                         PRM-PRODUCT-ID
019100         END-REWRITE
019200         DISPLAY "PRODUPDT-NEW: UPDATED " PRM-PRODUCT-ID
019300         ADD 1 TO WS-UPD-CT
019400     ELSE
019500         MOVE WS-PRD-ID-IN     TO PRM-PRODUCT-ID                  RJT1    
019600         MOVE WS-PRD-NAME-IN   TO PRM-PRODUCT-NAME                RJT1    
019700         MOVE WS-RUN-DATE-NUM  TO PRM-LAST-MAINT-DATE-R           RJT1    
019800         SET PRM-SRC-UPDATE TO TRUE
019900         SET PRM-ACTIVE TO TRUE
020000         WRITE PRM
020100             INVALID KEY
020200                 DISPLAY "PRODUPDT-NEW: ADD FAILED "
020300                         PRM-PRODUCT-ID
020400         END-WRITE
020500         DISPLAY "PRODUPDT-NEW: ADDED " PRM-PRODUCT-ID
020600         ADD 1 TO WS-ADD-CT
020700     END-IF.
020800 
020900 9000-CLOSE-RTN.
021000     CLOSE PRDCSV PRMFILE.
021100     DISPLAY "PRODUPDT-NEW: RECORDS READ     " WS-READ-CT.
021200     DISPLAY "PRODUPDT-NEW: RECORDS ADDED    " WS-ADD-CT.
021300     DISPLAY "PRODUPDT-NEW: RECORDS UPDATED  " WS-UPD-CT.
