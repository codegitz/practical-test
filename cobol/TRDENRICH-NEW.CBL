000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. TRDENRICH-NEW.
000300 AUTHOR. J. T. HARDIN.
000400 INSTALLATION. DATA SERVICES.
000500 DATE-WRITTEN. 09/12/1989.
000600 DATE-COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL.
000800******************************************************************
000900*REMARKS.                                                        *
001000* TRADE ENRICHMENT BATCH.  READS THE RAW TRADE CSV ONE RECORD AT *
001100* A TIME, DROPS ANY RECORD WHOSE TRADE DATE IS NOT A VALID       *
001200* CALENDAR DATE, LOOKS THE PRODUCT ID UP AGAINST PRMFILE (BUILT  *
001300* BY PRODLOAD-NEW / MAINTAINED BY PRODUPDT-NEW) AND STRIPS       *
001400* TRAILING FRACTIONAL ZERO DIGITS OFF THE PRICE.  OUTPUT IS A    *
001500* HEADERED CSV, ONE LINE PER SURVIVING INPUT RECORD, IN THE SAME *
001600* ORDER AS THE INPUT.  NO SORTING, NO CONTROL BREAKS, NO REPORT. *
001700******************************************************************
001800* MODIFICATION HISTORY:                                         *
001900*                                                                *
002000*           MODIFIED: 09/12/1989                                *
002100*         PROGRAMMER: J. T. Hardin                              *
002200*       MODIFICATION: ORIGINAL PROGRAM - MERGES THE STR FILE    *
002300*                     AND THE PAY-GRADE FILE BY SOCIAL          *
002400*                     SECURITY NUMBER FOR THE ANNUAL SALARY     *
002500*                     REVIEW.                                   *
002600*                                                                *
002700*           MODIFIED: 03/08/1993                                *
002800*         PROGRAMMER: D. L. Reyes                               *
002900*       MODIFICATION: ADDED FILE-STATUS CHECKING AFTER THE      *
003000*                     AUDIT REVIEW FLAGGED SILENT OPEN          *
003100*                     FAILURES.                                 *
003200*                                                                *
003300*           MODIFIED: 11/03/1998                                *
003400*         PROGRAMMER: M. K. Staples                             *
003500*       MODIFICATION: Y2K REMEDIATION - REVIEW-DATE FIELDS      *
003600*                     WIDENED TO CARRY A CENTURY DIGIT.         *
003700*                                                                *
003800*           MODIFIED: 10/01/2004                                *
003900*         PROGRAMMER: P. B. Quinn                               *
004000*       MODIFICATION: DROPPED TO A QUARTERLY RUN WHEN THE       *
004100*                     SALARY REVIEW MOVED OFF THE MAINFRAME.    *
004200*                                                                *
004300*           MODIFIED: 06/30/2015                                *
004400*         PROGRAMMER: P. B. Quinn                               *
004500*       MODIFICATION: RETIRED - LAST RUN AGAINST THE OLD        *
004600*                     PAY-GRADE FILE.  KEPT ON THE LIBRARY AS   *
004700*                     A MATCH/MERGE TEMPLATE ONLY.              *
004800*                                                                *
004900*           MODIFIED: 08/04/2026                                *
005000*         PROGRAMMER: R. J. Toland                              *
005100*       MODIFICATION: RJT1. REWRITTEN FOR TRADE ENRICHMENT -    *
005200*                     REPLACES THE OLD SSN/PAY-GRADE MERGE      *
005300*                     THIS PROGRAM-ID USED TO RUN.  SAME SHAPE, *
005400*                     NEW DATA.                                 *
005500*                                                                *
005600*           MODIFIED: 08/09/2026                                *
005700*         PROGRAMMER: R. J. Toland                              *
005800*       MODIFICATION: RJT2. TICKET TRD-1033 - PRICE TEXT THAT   *
005900*                     WILL NOT PARSE AS A DECIMAL NUMBER NOW    *
006000*                     PASSES THROUGH UNCHANGED INSTEAD OF       *
006100*                     ABENDING THE RUN.                         *
006200*                                                                *
006300*           MODIFIED:                                           *
006400*         PROGRAMMER:                                           *
006500*       MODIFICATION:                                           *
006600*                                                                *
006700******************************************************************
006800 ENVIRONMENT DIVISION.
006900 CONFIGURATION SECTION.
007000 SOURCE-COMPUTER. HP-9000.
007100 OBJECT-COMPUTER. HP-9000.
007200 SPECIAL-NAMES.
007300     C01 IS TOP-OF-FORM.
007400 INPUT-OUTPUT SECTION.
007500 FILE-CONTROL.
007600     SELECT TRDCSV ASSIGN TO TRDCSVI
007700            FILE STATUS IS TRD-STATUS
007800            ORGANIZATION IS LINE SEQUENTIAL.
007900 
008000     SELECT OUTCSV ASSIGN TO TRDCSVO
008100            FILE STATUS IS OUT-STATUS
008200            ORGANIZATION IS LINE SEQUENTIAL.
008300 
008400     COPY PRMSEL.
008500*
008600 DATA DIVISION.
008700 FILE SECTION.
008800 FD  TRDCSV
008900     RECORDING MODE IS V
009000     LABEL RECORDS ARE STANDARD.
009100 01  TRD-CSV-LINE                    PIC X(80).
009200*
009300 FD  OUTCSV
009400     RECORDING MODE IS V
009500     LABEL RECORDS ARE STANDARD.
009600 01  OUT-CSV-LINE                    PIC X(80).
009700*
009800 FD  PRMFILE LABEL RECORD STANDARD DATA RECORD PRM.
009900 01  PRM.
010000     COPY PRM.
010100*
010200 WORKING-STORAGE SECTION.
010300 
010400 01 COUNTERS.
010500    03 READ-CNT                 PIC S9(6) COMP-3 VALUE ZEROS.
010600    03 SKIP-CNT                 PIC S9(6) COMP-3 VALUE ZEROS.
010700    03 NOMATCH-CNT              PIC S9(6) COMP-3 VALUE ZEROS.
010800    03 PARSE-FAIL-CNT           PIC S9(6) COMP-3 VALUE ZEROS.
010900    03 WRITE-CNT                PIC S9(6) COMP-3 VALUE ZEROS.
011000    03 FILLER                   PIC X(04) VALUE SPACES.
011100 
011200 77 TRD-STATUS                  PIC X(02)  VALUE SPACES.
011300    88 TRD-OK                      VALUE   "00".
011400    88 TRD-EOF                     VALUE   "10".
011500 77 OUT-STATUS                  PIC X(02)  VALUE SPACES.
011600    88 OUT-OK                      VALUE   "00".
011700 77 PRM-STATUS                  PIC X(02)  VALUE SPACES.
011800    88 PRM-OK                      VALUE   "00".
011900    88 PRM-NOTFND                  VALUE   "23".
012000 
012100 77 WS-DATE-VALID-SW             PIC X      VALUE "Y".
012200    88 WS-DATE-VALID                 VALUE "Y".
012300 77 WS-PRICE-VALID-SW            PIC X      VALUE "Y".
012400    88 WS-PRICE-VALID                VALUE "Y".
012500 77 WS-LEAP-YEAR-SW              PIC X      VALUE "N".
012600    88 WS-LEAP-YEAR                  VALUE "Y".
012700 
012800 01 WS-TRD-CSV-IN.
012900    05 TRD-DATE-IN               PIC X(08).
013000    05 TRD-PRODID-IN             PIC X(10).
013100    05 TRD-CURR-IN               PIC X(03).
013200    05 TRD-PRICE-IN              PIC X(18).
013300    05 FILLER                    PIC X(05).
013400 01 WS-TRD-CSV-IN-R REDEFINES WS-TRD-CSV-IN
013500                                  PIC X(44).
013600 
013700 01 WS-TRD-CSV-OUT.
013800    05 OUT-DATE                  PIC X(08).
013900    05 OUT-PRODUCT-NAME          PIC X(40).
014000    05 OUT-CURRENCY              PIC X(03).
014100    05 OUT-PRICE                 PIC X(18).
014200    05 FILLER                    PIC X(05).
014300 77 WS-OUT-LINE-BUILD            PIC X(80).
014400 
014500*JTH - DAYS-PER-MONTH TABLE, BUILT AS A LITERAL AND
014600*      REDEFINED AS AN OCCURS TABLE, FEBRUARY TAKEN AS 28
014700*      AND BUMPED TO 29 IN A LEAP YEAR BY LEAP-YEAR-TEST-RTN.
014800 01 WS-DAYS-TABLE-LIT.
014900    03 FILLER                    PIC 9(02) VALUE 31.
015000    03 FILLER                    PIC 9(02) VALUE 28.
015100    03 FILLER                    PIC 9(02) VALUE 31.
015200    03 FILLER                    PIC 9(02) VALUE 30.
015300    03 FILLER                    PIC 9(02) VALUE 31.
015400    03 FILLER                    PIC 9(02) VALUE 30.
015500    03 FILLER                    PIC 9(02) VALUE 31.
015600    03 FILLER                    PIC 9(02) VALUE 31.
015700    03 FILLER                    PIC 9(02) VALUE 30.
015800    03 FILLER                    PIC 9(02) VALUE 31.
015900    03 FILLER                    PIC 9(02) VALUE 30.
016000    03 FILLER                    PIC 9(02) VALUE 31.
016100 01 WS-DAYS-TABLE REDEFINES WS-DAYS-TABLE-LIT.
016200    03 WS-DAYS-IN-MONTH OCCURS 12 TIMES PIC 9(02).
016300 
016400 01 WS-DATE-WORK.
016500    05 WS-DATE-YYYY              PIC 9(04).
016600    05 WS-DATE-MM                PIC 9(02).
016700    05 WS-DATE-DD                PIC 9(02).
016800    05 FILLER                    PIC X(02) VALUE SPACES.
016900 
017000 77 WS-PRICE-WORK                PIC X(18).
017100 77 WS-PRICE-LEN                 PIC 9(02) COMP VALUE 0.
017200 77 WS-DOT-POS                   PIC 9(02) COMP VALUE 0.
017300 77 WS-DOT-CT                    PIC 9(02) COMP VALUE 0.
017400 77 WS-SCAN-IX                   PIC 9(02) COMP VALUE 0.
017500 77 WS-NAME-LEN                  PIC 9(02) COMP VALUE 0.
017600 
017700 77 HEADING-LINE                 PIC X(80) VALUE
017800     "date,productName,currency,price".
017900 
018000 PROCEDURE DIVISION.
018100 1000-MAIN-RTN.
018200     PERFORM OPEN-ROUTINE THRU OPEN-ROUTINE-EXIT.
018300     PERFORM READ-ROUTINE-1 THRU READ-ROUTINE-1-EXIT.
018400     PERFORM PROCESS-ROUTINE THRU PROCESS-ROUTINE-EXIT
018500          UNTIL TRD-EOF.
018600     PERFORM CLOSE-ROUTINE THRU CLOSE-ROUTINE-EXIT.
018700 
018800 OPEN-ROUTINE.
018900     OPEN INPUT TRDCSV.
019000     IF NOT TRD-OK
019100          DISPLAY "TRDCSV OPEN FAILED:  " TRD-STATUS
019200          STOP RUN.
019300 
019400     OPEN INPUT PRMFILE.
019500     IF NOT PRM-OK
019600          DISPLAY "PRMFILE OPEN FAILED: " PRM-STATUS
019700          STOP RUN.
019800 
019900     OPEN OUTPUT OUTCSV.
020000     IF NOT OUT-OK
020100          DISPLAY "OUTCSV OPEN FAILED:  " OUT-STATUS
020200          STOP RUN.
020300 
020400     WRITE OUT-CSV-LINE FROM HEADING-LINE.
020500*RJT1 - FIRST LINE OF THE TRADE CSV IS A HEADER, NOT DATA -
020600*       READ IT HERE AND THROW IT AWAY.
020700     READ TRDCSV
020800         AT END MOVE "10" TO TRD-STATUS.
020900 OPEN-ROUTINE-EXIT.
021000                EXIT.
021100 
021200 READ-ROUTINE-1.
021300     READ TRDCSV
021400         AT END MOVE "10" TO TRD-STATUS
021500                DISPLAY "END OF TRADE FILE: " TRD-STATUS.
021600 
021700     IF TRD-OK OR TRD-EOF
021800        NEXT SENTENCE
021900     ELSE
022000       DISPLAY "TRDCSV READ FAILED: " TRD-STATUS
022100       PERFORM CLOSE-ROUTINE THRU CLOSE-ROUTINE-EXIT
022200       STOP RUN
022300     END-IF.
022400 
022500     IF TRD-OK
022600        PERFORM PARSE-TRADE-LINE-RTN
022700             THRU PARSE-TRADE-LINE-RTN-EXIT
022800        ADD 1 TO READ-CNT
022900     END-IF.
023000 READ-ROUTINE-1-EXIT.
023100                 EXIT.
023200 
023300 PARSE-TRADE-LINE-RTN.
023400     MOVE SPACES TO WS-TRD-CSV-IN-R.
023500     UNSTRING TRD-CSV-LINE DELIMITED BY ","
023600         INTO TRD-DATE-IN TRD-PRODID-IN
023700              TRD-CURR-IN TRD-PRICE-IN
023800     END-UNSTRING.
023900 PARSE-TRADE-LINE-RTN-EXIT.
024000                 EXIT.
024100 
024200 PROCESS-ROUTINE.
024300     PERFORM VALIDATE-DATE-RTN THRU VALIDATE-DATE-RTN-EXIT.
024400     IF WS-DATE-VALID
024500          PERFORM LOOKUP-PRODUCT-RTN
024600               THRU LOOKUP-PRODUCT-RTN-EXIT
024700          PERFORM NORMALIZE-PRICE-RTN
024800               THRU NORMALIZE-PRICE-RTN-EXIT
024900          PERFORM WRITE-RECORDS THRU WRITE-RECORDS-EXIT
025000     ELSE
025100          DISPLAY "TRDENRICH-NEW: BAD TRADE DATE "
025200                  TRD-DATE-IN " - RECORD DROPPED"
025300          ADD 1 TO SKIP-CNT
025400     END-IF.
025500     PERFORM READ-ROUTINE-1 THRU READ-ROUTINE-1-EXIT.
025600 PROCESS-ROUTINE-EXIT.
025700                EXIT.
025800 
025900*RJT1 - STRICT YYYYMMDD CALENDAR CHECK.  NO RANGE CHECK ON
026000*       THE YEAR ITSELF - ANY 4-DIGIT YEAR IS IN BOUNDS.
026100 VALIDATE-DATE-RTN.
026200     MOVE "Y" TO WS-DATE-VALID-SW.
026300     IF TRD-DATE-IN NOT NUMERIC
026400          MOVE "N" TO WS-DATE-VALID-SW
026500          GO TO VALIDATE-DATE-RTN-EXIT
026600     END-IF.
026700     MOVE TRD-DATE-IN(1:4) TO WS-DATE-YYYY.
026800     MOVE TRD-DATE-IN(5:2) TO WS-DATE-MM.
026900     MOVE TRD-DATE-IN(7:2) TO WS-DATE-DD.
027000     IF WS-DATE-MM < 1 OR WS-DATE-MM > 12
027100          MOVE "N" TO WS-DATE-VALID-SW
027200          GO TO VALIDATE-DATE-RTN-EXIT
027300     END-IF.
027400     PERFORM LEAP-YEAR-TEST-RTN THRU LEAP-YEAR-TEST-RTN-EXIT.
027500     IF WS-DATE-DD < 1
027600          MOVE "N" TO WS-DATE-VALID-SW
027700          GO TO VALIDATE-DATE-RTN-EXIT
027800     END-IF.
027900     IF WS-DATE-MM = 2 AND WS-LEAP-YEAR
028000          IF WS-DATE-DD > 29
028100               MOVE "N" TO WS-DATE-VALID-SW
028200          END-IF
028300     ELSE
028400          IF WS-DATE-DD > WS-DAYS-IN-MONTH (WS-DATE-MM)
028500               MOVE "N" TO WS-DATE-VALID-SW
028600          END-IF
028700     END-IF.
028800 VALIDATE-DATE-RTN-EXIT.
028900                EXIT.
029000 
029100 LEAP-YEAR-TEST-RTN.
029200     MOVE "N" TO WS-LEAP-YEAR-SW.
029300     IF WS-DATE-YYYY / 4 * 4 = WS-DATE-YYYY
029400          IF WS-DATE-YYYY / 100 * 100 = WS-DATE-YYYY
029500               IF WS-DATE-YYYY / 400 * 400 = WS-DATE-YYYY
029600                    MOVE "Y" TO WS-LEAP-YEAR-SW
029700               END-IF
029800          ELSE
029900               MOVE "Y" TO WS-LEAP-YEAR-SW
030000          END-IF
030100     END-IF.
030200 LEAP-YEAR-TEST-RTN-EXIT.
030300                EXIT.
030400 
030500*RJT1 - EXACT-KEY LOOKUP AGAINST THE PRODUCT REFERENCE MASTER.
030600*       AN UNMATCHED PRODUCT-ID IS NOT AN ERROR - IT GETS THE
030700*       STANDING PLACEHOLDER NAME AND THE RECORD IS STILL
030800*       ENRICHED AND WRITTEN.
030900 LOOKUP-PRODUCT-RTN.
031000     INITIALIZE PRM.
031100     MOVE TRD-PRODID-IN TO PRM-PRODUCT-ID.
031200     READ PRMFILE
031300         INVALID KEY
031400             MOVE "Missing Product Name" TO OUT-PRODUCT-NAME
031500             DISPLAY "TRDENRICH-NEW: NO PRODUCT MATCH "
031600                     TRD-PRODID-IN
031700             ADD 1 TO NOMATCH-CNT
031800         NOT INVALID KEY
031900             MOVE PRM-PRODUCT-NAME TO OUT-PRODUCT-NAME
032000     END-READ.
032100 LOOKUP-PRODUCT-RTN-EXIT.
032200                EXIT.
032300 
032400*RJT2 - STRIP TRAILING FRACTIONAL ZERO DIGITS.  NO ROUNDING
032500*       IS EVER DONE HERE - ONLY ZERO DIGITS ARE REMOVED, AND
032600*       ONLY TO THE RIGHT OF THE DECIMAL POINT.  TEXT THAT IS
032700*       NOT A CLEAN DECIMAL NUMBER PASSES THROUGH AS-IS.
032800 NORMALIZE-PRICE-RTN.
032900     MOVE TRD-PRICE-IN TO WS-PRICE-WORK.
033000     MOVE "Y" TO WS-PRICE-VALID-SW.
033100     MOVE 0 TO WS-DOT-CT.
033200     MOVE 0 TO WS-DOT-POS.
033300     PERFORM FIND-PRICE-LEN-RTN THRU FIND-PRICE-LEN-RTN-EXIT.
033400     IF WS-PRICE-LEN = 0
033500          MOVE "N" TO WS-PRICE-VALID-SW
033600     ELSE
033700          PERFORM CHECK-PRICE-CHARS-RTN
033800               THRU CHECK-PRICE-CHARS-RTN-EXIT
033900     END-IF.
034000     IF NOT WS-PRICE-VALID                                        RJT2    
034100          MOVE TRD-PRICE-IN TO OUT-PRICE                          RJT2    
034200          ADD 1 TO PARSE-FAIL-CNT                                 RJT2    
034300          GO TO NORMALIZE-PRICE-RTN-EXIT                          RJT2    
034400     END-IF.                                                      RJT2    
034500     IF WS-DOT-CT = 1
034600          PERFORM STRIP-TRAIL-ZEROS-RTN
034700               THRU STRIP-TRAIL-ZEROS-RTN-EXIT
034800     END-IF.
034900     MOVE SPACES TO OUT-PRICE.
035000     MOVE WS-PRICE-WORK(1:WS-PRICE-LEN) TO OUT-PRICE.
035100 NORMALIZE-PRICE-RTN-EXIT.
035200                EXIT.
035300 
035400 FIND-PRICE-LEN-RTN.
035500     MOVE 18 TO WS-SCAN-IX.
035600 FIND-PRICE-LEN-LOOP.
035700     IF WS-SCAN-IX = 0
035800          MOVE 0 TO WS-PRICE-LEN
035900          GO TO FIND-PRICE-LEN-RTN-EXIT
036000     END-IF.
036100     IF WS-PRICE-WORK(WS-SCAN-IX:1) NOT = SPACE
036200          MOVE WS-SCAN-IX TO WS-PRICE-LEN
036300          GO TO FIND-PRICE-LEN-RTN-EXIT
036400     END-IF.
036500     SUBTRACT 1 FROM WS-SCAN-IX.
036600     GO TO FIND-PRICE-LEN-LOOP.
036700 FIND-PRICE-LEN-RTN-EXIT.
036800                EXIT.
036900 
037000 CHECK-PRICE-CHARS-RTN.
037100     MOVE 1 TO WS-SCAN-IX.
037200 CHECK-PRICE-CHARS-LOOP.
037300     IF WS-SCAN-IX > WS-PRICE-LEN
037400          GO TO CHECK-PRICE-CHARS-RTN-EXIT
037500     END-IF.
037600     IF WS-PRICE-WORK(WS-SCAN-IX:1) = "."
037700          ADD 1 TO WS-DOT-CT
037800          MOVE WS-SCAN-IX TO WS-DOT-POS
037900     ELSE
038000          IF WS-PRICE-WORK(WS-SCAN-IX:1) NOT NUMERIC
038100               MOVE "N" TO WS-PRICE-VALID-SW
038200               GO TO CHECK-PRICE-CHARS-RTN-EXIT
038300          END-IF
038400     END-IF.
038500     ADD 1 TO WS-SCAN-IX.
038600     GO TO CHECK-PRICE-CHARS-LOOP.
038700 CHECK-PRICE-CHARS-RTN-EXIT.
038800     IF WS-DOT-CT > 1
038900          MOVE "N" TO WS-PRICE-VALID-SW
039000     END-IF.
039100     EXIT.
039200 
039300 STRIP-TRAIL-ZEROS-RTN.
039400     MOVE WS-PRICE-LEN TO WS-SCAN-IX.
039500 STRIP-TRAIL-ZEROS-LOOP.
039600     IF WS-SCAN-IX = WS-DOT-POS
039700          SUBTRACT 1 FROM WS-PRICE-LEN
039800          GO TO STRIP-TRAIL-ZEROS-RTN-EXIT
039900     END-IF.
040000     IF WS-PRICE-WORK(WS-SCAN-IX:1) NOT = "0"
040100          GO TO STRIP-TRAIL-ZEROS-RTN-EXIT
040200     END-IF.
040300     SUBTRACT 1 FROM WS-PRICE-LEN.
040400     SUBTRACT 1 FROM WS-SCAN-IX.
040500     GO TO STRIP-TRAIL-ZEROS-LOOP.
040600 STRIP-TRAIL-ZEROS-RTN-EXIT.
040700                EXIT.
040800 
040900 WRITE-RECORDS.
041000     MOVE TRD-DATE-IN TO OUT-DATE.
041100     MOVE TRD-CURR-IN TO OUT-CURRENCY.
041200     PERFORM FIND-NAME-LEN-RTN THRU FIND-NAME-LEN-RTN-EXIT.
041300     PERFORM BUILD-OUTPUT-LINE-RTN
041400          THRU BUILD-OUTPUT-LINE-RTN-EXIT.
041500     WRITE OUT-CSV-LINE FROM WS-OUT-LINE-BUILD.
041600     IF NOT OUT-OK
041700          DISPLAY "OUTCSV WRITE FAILED: " OUT-STATUS
041800          PERFORM CLOSE-ROUTINE THRU CLOSE-ROUTINE-EXIT
041900          STOP RUN
042000     END-IF.
042100     ADD 1 TO WRITE-CNT.
042200 WRITE-RECORDS-EXIT.
042300                EXIT.
042400 
042500 FIND-NAME-LEN-RTN.
042600     MOVE 40 TO WS-SCAN-IX.
042700 FIND-NAME-LEN-LOOP.
042800     IF WS-SCAN-IX = 0
042900          MOVE 0 TO WS-NAME-LEN
043000          GO TO FIND-NAME-LEN-RTN-EXIT
043100     END-IF.
043200     IF OUT-PRODUCT-NAME(WS-SCAN-IX:1) NOT = SPACE
043300          MOVE WS-SCAN-IX TO WS-NAME-LEN
043400          GO TO FIND-NAME-LEN-RTN-EXIT
043500     END-IF.
043600     SUBTRACT 1 FROM WS-SCAN-IX.
043700     GO TO FIND-NAME-LEN-LOOP.
043800 FIND-NAME-LEN-RTN-EXIT.
043900                EXIT.
044000 
044100 BUILD-OUTPUT-LINE-RTN.
044200     MOVE SPACES TO WS-OUT-LINE-BUILD.
044300     STRING OUT-DATE DELIMITED BY SIZE
044400            "," DELIMITED BY SIZE
044500            OUT-PRODUCT-NAME(1:WS-NAME-LEN) DELIMITED BY SIZE
044600            "," DELIMITED BY SIZE
044700            OUT-CURRENCY DELIMITED BY SIZE
044800            "," DELIMITED BY SIZE
044900            OUT-PRICE(1:WS-PRICE-LEN) DELIMITED BY SIZE
045000         INTO WS-OUT-LINE-BUILD
045100     END-STRING.
045200 BUILD-OUTPUT-LINE-RTN-EXIT.
045300                EXIT.
045400 
045500 CLOSE-ROUTINE.
045600        DISPLAY "TRDENRICH-NEW: RECORDS READ:     " READ-CNT
045700        DISPLAY "TRDENRICH-NEW: RECORDS SKIPPED:  " SKIP-CNT
045800        DISPLAY "TRDENRICH-NEW: NO-MATCH PRODUCTS:" NOMATCH-CNT
045900        DISPLAY "TRDENRICH-NEW: PRICE PARSE FAILS:" PARSE-FAIL-CNT
046000        DISPLAY "TRDENRICH-NEW: RECORDS WRITTEN:  " WRITE-CNT
046100        CLOSE TRDCSV PRMFILE OUTCSV.
046200 CLOSE-ROUTINE-EXIT.
046300                EXIT.
