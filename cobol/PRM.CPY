000100*****************************************************************
000200* PRM - PRODUCT REFERENCE MASTER RECORD LAYOUT.                *
000300* SHARED BY PRODLOAD-NEW, PRODUPDT-NEW AND TRDENRICH-NEW.      *
000400* CALLING PROGRAM DECLARES 01 PRM. COPY PRM. IN THE FD.        *
000500*****************************************************************
000600*   MAINTAINED:                                                *
000700*     08/04/2026  RJT  TICKET TRD-1014  ORIGINAL COPYBOOK      *
000800*****************************************************************
000900     05  PRM-PRIMARY-KEY.
001000         10  PRM-PRODUCT-ID          PIC X(10).
001100     05  PRM-PRODUCT-NAME            PIC X(40).
001200     05  PRM-LAST-MAINT-DATE.
001300         10  PRM-LAST-MAINT-CC       PIC 99.
001400         10  PRM-LAST-MAINT-YY       PIC 99.
001500         10  PRM-LAST-MAINT-MM       PIC 99.
001600         10  PRM-LAST-MAINT-DD       PIC 99.
001700     05  PRM-LAST-MAINT-DATE-R REDEFINES PRM-LAST-MAINT-DATE
001800                                     PIC 9(08).
001900     05  PRM-SOURCE-IND              PIC X(01).
002000         88  PRM-SRC-LOAD                VALUE "L".
002100         88  PRM-SRC-UPDATE              VALUE "U".
002200     05  PRM-STATUS-BYTE             PIC X(01) VALUE SPACE.
002300         88  PRM-ACTIVE                  VALUE "A".
002400         88  PRM-INACTIVE                VALUE "I".
002500     05  FILLER                      PIC X(20).
